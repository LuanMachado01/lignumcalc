000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             PROGVMAD.
000500 AUTHOR.                                  MATHEUS H MEDEIROS.
000600 INSTALLATION.                           FOURSYS.
000700 DATE-WRITTEN.                           14/03/1989.
000800 DATE-COMPILED.                          14/03/1989.
000900 SECURITY.                               USO INTERNO FOURSYS.
001000*=================================================================*
001100* PROGRAMA   : PROGVMAD
001200* PROGRAMADOR: MATHEUS H MEDEIROS
001300* ANALISTA   : IVAN SANCHES
001400* CONSULTORIA: FOURSYS
001500* DATA.......: 14 / 03 / 1989
001600*-----------------------------------------------------------------*
001700* OBJETIVO...: LER O LOTE DE PECAS DE MADEIRA DO CADERNO DE
001800*              CARGA (ARQUIVO BARRAS), VERIFICAR CADA PECA
001900*              CONFORME A NBR 7190-1:2022 (ESTADOS LIMITES
002000*              ULTIMOS DE TRACAO, COMPRESSAO, FLEXAO, CISALHA-
002100*              MENTO E ESTABILIDADE) E EMITIR O RELATORIO DE
002200*              VERIFICACAO (ARQUIVO RELVER) COM UMA LINHA POR
002300*              VERIFICACAO, O VEREDITO DE CADA PECA E O RESUMO
002400*              FINAL DO LOTE.
002500*-----------------------------------------------------------------*
002600*    ARQUIVOS                I/O                  INCLUDE/BOOK
002700*    BARRAS                 INPUT                  #BOOKBARR
002800*    RELVER                 OUTPUT                 #BOOKVER
002900*                                                   #BOOKCABEC
003000*                                                   #BOOKMADE
003100*                                                   #BOOKBETAM
003200*                                                   #BOOKERRO
003300*                                                   #MSGERRO
003400*-----------------------------------------------------------------*
003500* MODULOS....: NENHUM (PROGRAMA UNICO, SEM CALL)
003600*-----------------------------------------------------------------*
003700*                            ALTERACOES
003800*-----------------------------------------------------------------*
003900ALT1*    PROGRAMADOR: MATHEUS H MEDEIROS                   DATA: 11/91
004000.   *    ANALISTA...: IVAN SANCHES
004100.   *    CONSULTORIA: FOURSYS
004200ALT1*    OBJETIVO...: INCLUIR A VERIFICACAO 1600-ESTAB-LATERAL
004300.   *        (ESTABILIDADE LATERAL DE VIGAS) E O CAMPO REG-L1-MM
004400.   *        NO BOOK #BOOKBARR
004500*-----------------------------------------------------------------*
004600ALT2*    PROGRAMADOR: MATHEUS H MEDEIROS                   DATA: 09/94
004700.   *    ANALISTA...: IVAN SANCHES
004800.   *    CONSULTORIA: FOURSYS
004900ALT2*    OBJETIVO...: CORRIGIR 0540-CALCULA-FC90D - FALTAVA O
005000.   *        LIMITE DE 25% DA RESISTENCIA PARALELA (FATOR ALFA-N)
005100*-----------------------------------------------------------------*
005200ALT3*    PROGRAMADOR: MATHEUS H MEDEIROS                   DATA: 09/98
005300.   *    ANALISTA...: IVAN SANCHES
005400.   *    CONSULTORIA: FOURSYS
005500ALT3*    OBJETIVO...: TRATAR REGISTRO DE ENTRADA COM CAMPO FORA DA
005600.   *        FAIXA PERMITIDA (0300-VALIDA-REGISTRO) SEM ABORTAR O
005700.   *        LOTE - VIDE #MSGERRO / #BOOKERRO
005800*-----------------------------------------------------------------*
005900ALT4*    PROGRAMADOR: MATHEUS H MEDEIROS                   DATA: 06/99
006000.   *    ANALISTA...: IVAN SANCHES
006100.   *    CONSULTORIA: FOURSYS
006200ALT4*    OBJETIVO...: AJUSTE DE VIRADA DE SECULO NOS CAMPOS DE
006300.   *        CONTROLE DE LOTE; SEM IMPACTO NOS CALCULOS DE
006400.   *        VERIFICACAO DESTE PROGRAMA
006410*-----------------------------------------------------------------*
006420ALT5*    PROGRAMADOR: MATHEUS H MEDEIROS                   DATA: 03/02
006430.   *    ANALISTA...: IVAN SANCHES
006440.   *    CONSULTORIA: FOURSYS
006450ALT5*    OBJETIVO...: AUDITORIA TECNICA DO CALCULO DE FLAMBAGEM
006460.   *        (0490-CALCULA-KC) E DA INTERPOLACAO DO BETA-M
006470.   *        (0495-BUSCA-BETA-M); INCLUIR VEREDITO POR ESTABILIDADE
006480.   *        NA FLEXOCOMPRESSAO (1200) E ESPESSURA MINIMA POR TIPO
006490.   *        DE PECA EM 1000-VERIF-DIMENSOES; CORRIGIR OS 4 CASOS
006491.   *        DE FLEXO-TRACAO/FLEXO-COMPRESSAO/FLEXAO OBLIQUA QUE SO
006492.   *        CALCULAVAM 1 DOS 2 RAMOS DO MAXIMO DA NORMA
006500*=================================================================*
006600
006700
006800*=================================================================*
006900 ENVIRONMENT                             DIVISION.
007000*=================================================================*
007100*-----------------------------------------------------------------*
007200 CONFIGURATION                           SECTION.
007300*-----------------------------------------------------------------*
007400
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800*-----------------------------------------------------------------*
007900 INPUT-OUTPUT                            SECTION.
008000*-----------------------------------------------------------------*
008100 FILE-CONTROL.
008200     SELECT BARRAS  ASSIGN TO
008300         BARRAS
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS FS-BARRAS.
008600     SELECT RELVER  ASSIGN TO
008700         RELVER
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS FS-RELVER.
009000*=================================================================*
009100 DATA                                    DIVISION.
009200*=================================================================*
009300*-----------------------------------------------------------------*
009400 FILE                                    SECTION.
009500*-----------------------------------------------------------------*
009600*        INPUT -  LOTE DE PECAS DE MADEIRA A VERIFICAR (BARRAS)
009700*                               LRECL = 100
009800*-----------------------------------------------------------------*
009900 FD  BARRAS.
010000 COPY "#BOOKBARR".
010100*-----------------------------------------------------------------*
010200*        OUTPUT - RELATORIO DE VERIFICACAO (RELVER)
010300*                               LRECL = 086
010400*-----------------------------------------------------------------*
010500 FD  RELVER.
010600 COPY "#BOOKVER".
010700
010800
010900 WORKING-STORAGE                         SECTION.
011000*-----------------------------------------------------------------*
011100
011200*-----------------------------------------------------------------*
011300 01  FILLER                      PIC X(050)          VALUE
011400         "***** INICIO DA WORKING *****".
011500*-----------------------------------------------------------------*
011600 01  FILLER                      PIC X(050)          VALUE
011700         "----- VARIAVEL DE STATUS -----".
011800*-----------------------------------------------------------------*
011900 01  FS-BARRAS                   PIC X(002)          VALUE SPACES.
012000 01  FS-RELVER                   PIC X(002)          VALUE SPACES.
012100*-----------------------------------------------------------------*
012200*----------------------- BOOK DOS CABECALHOS ----------------------*
012300 COPY "#BOOKCABEC".
012400*----------------------- BOOK DE MENSAGENS -------------------------*
012500 COPY "#MSGERRO".
012600*----------------------- BOOK DE ERROS ------------------------------*
012700 COPY "#BOOKERRO".
012800*----------------------- BOOK DAS TABELAS DE MADEIRA ----------------*
012900 COPY "#BOOKMADE".
013000*----------------------- BOOK DA TABELA BETA-M -----------------------*
013100 COPY "#BOOKBETAM".
013200*-----------------------------------------------------------------*
013300 01  FILLER                      PIC X(050)          VALUE
013400         " COEFICIENTES DE SEGURANCA (NBR 7190-1) ".
013500*-----------------------------------------------------------------*
013600 77  WRK-GAMA-C                  PIC 9(01)V9(02) COMP-3 VALUE 1.40.
013700 77  WRK-GAMA-T                  PIC 9(01)V9(02) COMP-3 VALUE 1.40.
013800 77  WRK-GAMA-M                  PIC 9(01)V9(02) COMP-3 VALUE 1.40.
013900 77  WRK-GAMA-V                  PIC 9(01)V9(02) COMP-3 VALUE 1.80.
014000*-----------------------------------------------------------------*
014100 01  FILLER                      PIC X(050)          VALUE
014200         " VARIAVEIS ACUMULADORAS DO LOTE ".
014300*-----------------------------------------------------------------*
014400 01  WRK-QT-LINHAS               PIC 9(003)    COMP-3 VALUE ZEROS.
014500 01  ACU-LIDAS                   PIC 9(005)    COMP-3 VALUE ZEROS.
014600 01  ACU-APROV                   PIC 9(005)    COMP-3 VALUE ZEROS.
014700 01  ACU-REPROV                  PIC 9(005)    COMP-3 VALUE ZEROS.
014800 01  ACU-CHK-RUN                 PIC 9(006)    COMP-3 VALUE ZEROS.
014900 01  ACU-CHK-FAIL                PIC 9(006)    COMP-3 VALUE ZEROS.
015000*-----------------------------------------------------------------*
015100 01  FILLER                      PIC X(050)          VALUE
015200         " VARIAVEIS DE APOIO / MENSAGEM ".
015300*-----------------------------------------------------------------*
015400 01  WRK-MSG-ERRO                PIC X(030)          VALUE SPACES.
015500 01  WRK-BARRAS                  PIC X(008)          VALUE
015600         "BARRAS".
015700 01  WRK-PASSOU                  PIC X(001)          VALUE 'N'.
015800 01  WRK-IX                      PIC 9(002)    COMP   VALUE ZEROS.
015900 01  WRK-IX2                     PIC 9(002)    COMP   VALUE ZEROS.
016000*-----------------------------------------------------------------*
016100*    AREA DE TRABALHO DA PECA LIDA (VALIDADA / CALCULADA)
016200*-----------------------------------------------------------------*
016300 01  FILLER                      PIC X(050)          VALUE
016400         " AREA DE TRABALHO DA PECA ".
016500*-----------------------------------------------------------------*
016600 01  WRK-PECA.
016700     05 WRK-PEC-ID               PIC X(008)      VALUE SPACES.
016800     05 WRK-PEC-TABELA           PIC X(001)      VALUE SPACES.
016900     05 WRK-PEC-CLASSE           PIC X(003)      VALUE SPACES.
017000     05 WRK-PEC-CARGA            PIC X(001)      VALUE SPACES.
017100     05 WRK-PEC-UMID             PIC 9(001)      VALUE ZEROS.
017200     05 WRK-PEC-TIPO-MAD         PIC X(001)      VALUE SPACES.
017300     05 WRK-PEC-TIPO-PECA        PIC 9(001)      VALUE ZEROS.
017400     05 WRK-PEC-COMP-MM          PIC 9(005)      VALUE ZEROS.
017500     05 WRK-PEC-LARG-MM          PIC 9(003)V9(001) VALUE ZEROS.
017600     05 WRK-PEC-ALT-MM           PIC 9(003)V9(001) VALUE ZEROS.
017700     05 WRK-PEC-KE-X             PIC 9(001)V9(002) VALUE ZEROS.
017800     05 WRK-PEC-KE-Y             PIC 9(001)V9(002) VALUE ZEROS.
017900     05 WRK-PEC-ALFA-N           PIC 9(001)V9(002) VALUE ZEROS.
018000     05 WRK-PEC-L1-MM            PIC 9(005)      VALUE ZEROS.
018100     05 WRK-PEC-NSD-T0           PIC 9(007)      VALUE ZEROS.
018200     05 WRK-PEC-NSD-C0           PIC 9(007)      VALUE ZEROS.
018300     05 WRK-PEC-NSD-T90          PIC 9(007)      VALUE ZEROS.
018400     05 WRK-PEC-NSD-C90          PIC 9(007)      VALUE ZEROS.
018500     05 WRK-PEC-VSD              PIC S9(007)     VALUE ZEROS.
018600     05 WRK-PEC-MSDX             PIC S9(007)     VALUE ZEROS.
018700     05 WRK-PEC-MSDY             PIC S9(007)     VALUE ZEROS.
018750     05 FILLER                   PIC X(004)      VALUE SPACES.
018800*-----------------------------------------------------------------*
018900*    GEOMETRIA DA SECAO (CALCULADA EM 0420-CALCULA-GEOMETRIA)
019000*        (1A REDEFINES - VISAO ALTERNATIVA DO GRUPO DE GEOMETRIA
019100*         COMO TABELA DE 2 EIXOS, USADA EM 1350-VERIF-FLEXAO-OBLIQUA)
019200*-----------------------------------------------------------------*
019300 01  WRK-GEOMETRIA.
019400     05 WRK-GEO-AREA             PIC 9(07)V9(03) COMP-3 VALUE ZEROS.
019500     05 WRK-GEO-IX               PIC 9(09)V9(02) COMP-3 VALUE ZEROS.
019600     05 WRK-GEO-IY               PIC 9(09)V9(02) COMP-3 VALUE ZEROS.
019700     05 WRK-GEO-WX               PIC 9(07)V9(03) COMP-3 VALUE ZEROS.
019800     05 WRK-GEO-WY               PIC 9(07)V9(03) COMP-3 VALUE ZEROS.
019900     05 WRK-GEO-IRX              PIC 9(04)V9(03) COMP-3 VALUE ZEROS.
020000     05 WRK-GEO-IRY              PIC 9(04)V9(03) COMP-3 VALUE ZEROS.
020100 01  WRK-GEOMETRIA-EIXOS REDEFINES WRK-GEOMETRIA.
020200     05 WRK-GEO-AREA-R1          PIC 9(07)V9(03) COMP-3.
020300     05 WRK-GEO-I-EIXO           PIC 9(09)V9(02) COMP-3 OCCURS 2 TIMES
020400                                 INDEXED BY IX-GEO-I.
020500     05 WRK-GEO-W-EIXO           PIC 9(07)V9(03) COMP-3 OCCURS 2 TIMES
020600                                 INDEXED BY IX-GEO-W.
020700     05 WRK-GEO-IR-EIXO          PIC 9(04)V9(03) COMP-3 OCCURS 2 TIMES
020800                                 INDEXED BY IX-GEO-IR.
020900*-----------------------------------------------------------------*
021000*    PROPRIEDADES DA MADEIRA APLICAVEIS A PECA (COPIADAS DA
021100*        TABELA #BOOKMADE PELA CLASSE LIDA, OU DERIVADAS)
021200*-----------------------------------------------------------------*
021300 01  WRK-MADEIRA.
021400     05 WRK-MAD-FMK              PIC 9(02)V9(1)  COMP-3 VALUE ZEROS.
021500     05 WRK-MAD-FT0K             PIC 9(02)V9(1)  COMP-3 VALUE ZEROS.
021600     05 WRK-MAD-FT90K            PIC 9(01)V9(2)  COMP-3 VALUE ZEROS.
021700     05 WRK-MAD-FC0K             PIC 9(02)V9(1)  COMP-3 VALUE ZEROS.
021800     05 WRK-MAD-FC90K            PIC 9(02)V9(1)  COMP-3 VALUE ZEROS.
021900     05 WRK-MAD-FVK              PIC 9(01)V9(1)  COMP-3 VALUE ZEROS.
022000     05 WRK-MAD-E0MED            PIC 9(05)       COMP-3 VALUE ZEROS.
022100     05 WRK-MAD-E005             PIC 9(05)       COMP-3 VALUE ZEROS.
022200     05 WRK-MAD-E90MED           PIC 9(04)       COMP-3 VALUE ZEROS.
022300     05 WRK-MAD-GMED             PIC 9(04)       COMP-3 VALUE ZEROS.
022400     05 WRK-MAD-DENSK            PIC 9(04)       COMP-3 VALUE ZEROS.
022500     05 WRK-MAD-DENSMED          PIC 9(04)       COMP-3 VALUE ZEROS.
022550     05 FILLER                   PIC X(004)      VALUE SPACES.
022600*-----------------------------------------------------------------*
022700*    FATORES E RESISTENCIAS DE CALCULO (0400-CALCULA-PECA)
022800*        (2A REDEFINES - AS 5 RESISTENCIAS DE CALCULO ENXERGADAS
022900*         COMO VETOR, USADO PELA ROTINA DE IMPRESSAO DE DIAGNOSTICO)
023000*-----------------------------------------------------------------*
023100 01  WRK-FATORES.
023200     05 WRK-KM                   PIC 9(01)V9(01) COMP-3 VALUE ZEROS.
023300     05 WRK-KMOD1                PIC 9(01)V9(02) COMP-3 VALUE ZEROS.
023400     05 WRK-KMOD2                PIC 9(01)V9(02) COMP-3 VALUE ZEROS.
023500     05 WRK-KMOD                 PIC 9(01)V9(04) COMP-3 VALUE ZEROS.
023600     05 WRK-BETAC                PIC 9(01)V9(01) COMP-3 VALUE ZEROS.
023700     05 WRK-FT0D                 PIC 9(04)V9(05) COMP-3 VALUE ZEROS.
023800     05 WRK-FT90D                PIC 9(04)V9(05) COMP-3 VALUE ZEROS.
023900     05 WRK-FC0D                 PIC 9(04)V9(05) COMP-3 VALUE ZEROS.
024000     05 WRK-FC90D                PIC 9(04)V9(05) COMP-3 VALUE ZEROS.
024100     05 WRK-FVD                  PIC 9(04)V9(05) COMP-3 VALUE ZEROS.
024200     05 WRK-FMD                  PIC 9(04)V9(05) COMP-3 VALUE ZEROS.
024300     05 WRK-E0EF                 PIC 9(06)V9(02) COMP-3 VALUE ZEROS.
024400 01  WRK-RESIST-VETOR REDEFINES WRK-FATORES.
024500     05 FILLER                   PIC 9(01)V9(01) COMP-3.
024600     05 FILLER                   PIC 9(01)V9(02) COMP-3.
024700     05 FILLER                   PIC 9(01)V9(02) COMP-3.
024800     05 FILLER                   PIC 9(01)V9(04) COMP-3.
024900     05 FILLER                   PIC 9(01)V9(01) COMP-3.
025000     05 WRK-RESIST-ITEM           PIC 9(04)V9(05) COMP-3 OCCURS 6 TIMES
025100                                  INDEXED BY IX-RESIST.
025120     05 FILLER                   PIC 9(06)V9(02) COMP-3.
025200*-----------------------------------------------------------------*
025300*    FORCAS EFETIVAS DE CALCULO (0440-CALCULA-FORCAS-EFETIVAS)
025400*-----------------------------------------------------------------*
025500 01  WRK-FORCAS.
025600     05 WRK-MSDX-NMM             PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
025620     05 WRK-MSDX-ABS-NMM         PIC 9(10)V9(02) COMP-3 VALUE ZEROS.
025700     05 WRK-MSDY-NMM             PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
025720     05 WRK-MSDY-ABS-NMM         PIC 9(10)V9(02) COMP-3 VALUE ZEROS.
025800     05 WRK-VSD-N                PIC 9(09)V9(02) COMP-3 VALUE ZEROS.
025900     05 WRK-EXC-MIN-MM           PIC 9(05)V9(02) COMP-3 VALUE ZEROS.
025950     05 WRK-MOM-MIN-APLICADO     PIC X(001)      VALUE 'N'.
026000     05 FILLER                   PIC X(004)      VALUE SPACES.
026100*-----------------------------------------------------------------*
026200*    ESBELTEZ E ESTABILIDADE (0480 / 0490)
026300*        (3A REDEFINES - LAMBDA / LAMBDA-REL / KC POR EIXO COMO
026400*         VETOR DE 2 POSICOES, X=1, Y=2)
026500*-----------------------------------------------------------------*
026600 01  WRK-ESTABILIDADE.
026700     05 WRK-LAMBDA-X              PIC 9(04)V9(02) COMP-3 VALUE ZEROS.
026800     05 WRK-LAMBDA-Y              PIC 9(04)V9(02) COMP-3 VALUE ZEROS.
026900     05 WRK-LAMBDA-REL-X          PIC 9(02)V9(04) COMP-3 VALUE ZEROS.
027000     05 WRK-LAMBDA-REL-Y          PIC 9(02)V9(04) COMP-3 VALUE ZEROS.
027100     05 WRK-KC-X                 PIC 9(01)V9(04) COMP-3 VALUE ZEROS.
027200     05 WRK-KC-Y                 PIC 9(01)V9(04) COMP-3 VALUE ZEROS.
027300     05 WRK-KC-MIN                PIC 9(01)V9(04) COMP-3 VALUE ZEROS.
027400 01  WRK-ESTABIL-VETOR REDEFINES WRK-ESTABILIDADE.
027500     05 WRK-LAMBDA-EIXO          PIC 9(04)V9(02) COMP-3 OCCURS 2 TIMES
027600                                 INDEXED BY IX-LAMBDA.
027700     05 WRK-LAMBDA-REL-EIXO      PIC 9(02)V9(04) COMP-3 OCCURS 2 TIMES
027800                                 INDEXED BY IX-LAMBDA-REL.
027900     05 WRK-KC-EIXO              PIC 9(01)V9(04) COMP-3 OCCURS 2 TIMES
028000                                 INDEXED BY IX-KC.
028100     05 FILLER                   PIC 9(01)V9(04) COMP-3.
028150*    (K AUXILIAR DA FLAMBAGEM - NBR 7190-1:2022, ANTES DA RAIZ)
028160 01  WRK-KC-CALC.
028170     05 WRK-K-X                  PIC 9(01)V9(04) COMP-3 VALUE ZEROS.
028180     05 WRK-K-Y                  PIC 9(01)V9(04) COMP-3 VALUE ZEROS.
028190     05 FILLER                   PIC X(004)      VALUE SPACES.
028200 01  WRK-BETA-M-PECA             PIC 9(02)V9(01) COMP-3 VALUE ZEROS.
028210*    (INTERPOLACAO LINEAR DA TABELA BETA-M ENTRE H/B INTEIROS)
028220 01  WRK-BETAM-CALC.
028230     05 WRK-HB-RATIO             PIC 9(02)V9(04) COMP-3 VALUE ZEROS.
028240     05 WRK-HB-FRAC              PIC 9(01)V9(04) COMP-3 VALUE ZEROS.
028250     05 WRK-BETAM-LO             PIC 9(02)V9(01) COMP-3 VALUE ZEROS.
028260     05 WRK-BETAM-HI             PIC 9(02)V9(01) COMP-3 VALUE ZEROS.
028270     05 FILLER                   PIC X(004)      VALUE SPACES.
028300*-----------------------------------------------------------------*
028400*    INDICADORES DE APLICABILIDADE DAS VERIFICACOES (0600)
028500*-----------------------------------------------------------------*
028600 01  WRK-FLAGS.
028700     05 WRK-FL-TRACAO            PIC X(001)      VALUE 'N'.
028800         88 APLIC-TRACAO                         VALUE 'S'.
028900     05 WRK-FL-COMPRESSAO        PIC X(001)      VALUE 'N'.
029000         88 APLIC-COMPRESSAO                     VALUE 'S'.
029100     05 WRK-FL-MOM-X             PIC X(001)      VALUE 'N'.
029200         88 APLIC-MOM-X                          VALUE 'S'.
029300     05 WRK-FL-MOM-Y             PIC X(001)      VALUE 'N'.
029400         88 APLIC-MOM-Y                          VALUE 'S'.
029500     05 WRK-FL-CISALHAMENTO      PIC X(001)      VALUE 'N'.
029600         88 APLIC-CISALHAMENTO                   VALUE 'S'.
029700     05 WRK-FL-COMP-PERP         PIC X(001)      VALUE 'N'.
029800         88 APLIC-COMP-PERP                      VALUE 'S'.
029900     05 WRK-FL-TRAC-PERP         PIC X(001)      VALUE 'N'.
030000         88 APLIC-TRAC-PERP                      VALUE 'S'.
030100     05 WRK-FL-FLEX-RETA         PIC X(001)      VALUE 'N'.
030200         88 APLIC-FLEX-RETA                      VALUE 'S'.
030300     05 WRK-FL-FLEX-OBLIQUA      PIC X(001)      VALUE 'N'.
030400         88 APLIC-FLEX-OBLIQUA                   VALUE 'S'.
030500     05 WRK-FL-FLEXOTRACAO       PIC X(001)      VALUE 'N'.
030600         88 APLIC-FLEXOTRACAO                    VALUE 'S'.
030700     05 WRK-FL-FLEXOCOMP         PIC X(001)      VALUE 'N'.
030800         88 APLIC-FLEXOCOMP                      VALUE 'S'.
030900     05 WRK-FL-ESTAB-LAT         PIC X(001)      VALUE 'N'.
030950         88 APLIC-ESTAB-LAT                      VALUE 'S'.
031000     05 FILLER                   PIC X(004)      VALUE SPACES.
031100*-----------------------------------------------------------------*
031200*    VEREDITO DA PECA (0800-APURA-VEREDITO)
031300*-----------------------------------------------------------------*
031400 01  WRK-VEREDITO-PECA           PIC X(001)      VALUE 'S'.
031500     88 PECA-APROVADA                            VALUE 'S'.
031600     88 PECA-REPROVADA                           VALUE 'N'.
031700 01  WRK-FALHOU-TRACAO-SIMPLES   PIC X(001)      VALUE 'N'.
031800 01  WRK-FALHOU-COMP-RESIST      PIC X(001)      VALUE 'N'.
031850 01  WRK-FALHOU-COMP-ESTAB       PIC X(001)      VALUE 'N'.
031900 01  WRK-FALHOU-FLEX-RETA        PIC X(001)      VALUE 'N'.
032000*-----------------------------------------------------------------*
032100*    AREA DE TRABALHO DE UMA VERIFICACAO (0700/0750)
032200*-----------------------------------------------------------------*
032300 01  WRK-VERIF.
032400     05 WRK-VER-NOME-ATUAL        PIC X(024)      VALUE SPACES.
032500     05 WRK-VER-APLIC-ATUAL       PIC X(001)      VALUE 'N'.
032600     05 WRK-VER-RESULT-ATUAL      PIC X(004)      VALUE SPACES.
032700     05 WRK-VER-DEMANDA-ATUAL     PIC S9(09)V9(05) COMP-3 VALUE ZEROS.
032800     05 WRK-VER-CAPAC-ATUAL       PIC S9(09)V9(05) COMP-3 VALUE ZEROS.
032850     05 WRK-VER-FALHOU-ATUAL      PIC X(001)      VALUE 'N'.
032870     05 WRK-VER-WAIVAVEL-ATUAL    PIC X(001)      VALUE 'N'.
032880         88 CHECK-E-WAIVAVEL                      VALUE 'S'.
032950     05 FILLER                    PIC X(004)      VALUE SPACES.
032955*-----------------------------------------------------------------*
032960*    SEGUNDO RAMO DO MAX() DAS VERIFICACOES DE FLEXO-TRACAO /
032965*        FLEXO-COMPRESSAO / FLEXAO OBLIQUA (NBR 7190-1:2022 -
032970*        O K-MOD DO MOMENTO MENOR PODE CAIR EM QUALQUER EIXO)
032975 01  WRK-VER-CALC2.
032980     05 WRK-VER-DEMANDA-B2        PIC S9(09)V9(05) COMP-3 VALUE ZEROS.
032985     05 FILLER                    PIC X(004)      VALUE SPACES.
032990*    ESPESSURA MINIMA POR TIPO DE PECA (ITEM 9.2.1) - MIN(LARG,ALT)
032991 01  WRK-VER-ESPESSURA.
032992     05 WRK-ESP-MIN-MM            PIC 9(003)V9(001) VALUE ZEROS.
032993     05 WRK-ESP-ATUAL-MM          PIC 9(003)V9(001) VALUE ZEROS.
032994     05 FILLER                    PIC X(004)      VALUE SPACES.
032995*    ALT5 - COPIA ARREDONDADA (2 DEC.) DA DEMANDA/CAPACIDADE ANTES
032996*        DO MOVE P/ CAMPO EDITADO DO RELATORIO, P/ NAO TRUNCAR AS
032997*        CASAS 3-5 DO COMP-3 DE 5 DECIMAIS (ARREDONDA P/ 2 DEC.)
032998 01  WRK-VER-RELATORIO.
032999     05 WRK-DET-DEMANDA-R         PIC S9(09)V9(02) COMP-3 VALUE ZEROS.
033001     05 WRK-DET-CAPAC-R           PIC S9(09)V9(02) COMP-3 VALUE ZEROS.
033003     05 FILLER                    PIC X(004)      VALUE SPACES.
033005*-----------------------------------------------------------------*
033100 01  FILLER                      PIC X(050)           VALUE
033200     "***** FIM DA WORKING *****".
033300*=================================================================*
033400 PROCEDURE                               DIVISION.
033500*=================================================================*
033600 0000-PRINCIPAL.
033700
033800         PERFORM 0100-INICIAR.
033900         PERFORM 0110-TESTAR-VAZIO.
034000         PERFORM 0200-PROCESSAR UNTIL FS-BARRAS NOT EQUAL '00'.
034100
034200         PERFORM 0990-FINALIZAR.
034300         GOBACK.
034400
034500 0000-PRINCIPAL-FIM.EXIT.
034600*-----------------------------------------------------------------*
034700 0100-INICIAR                            SECTION.
034800*-----------------------------------------------------------------*
034900
035000         OPEN INPUT  BARRAS
035100              OUTPUT RELVER.
035200
035300         PERFORM 0104-TESTAR-STATUS.
035400
035500 0100-INICIAR-FIM.EXIT.
035600*-----------------------------------------------------------------*
035700 0104-TESTAR-STATUS                      SECTION.
035800*-----------------------------------------------------------------*
035900 0105-TESTAR-STATUS-BARRAS.
036000
036100         IF FS-BARRAS                        NOT EQUAL '00'
036200             MOVE WRK-ERRO-ABERTURA          TO WRK-DESCRICAO-ERRO
036300             MOVE FS-BARRAS                  TO WRK-STATUS-ERRO
036400             MOVE '0105-TESTE-BARRAS'        TO WRK-AREA-ERRO
036500             PERFORM 9999-TRATA-ERRO
036600         END-IF.
036700
036800 0106-TESTAR-STATUS-RELVER.
036900
037000         IF FS-RELVER                        NOT EQUAL '00'
037100             MOVE WRK-ERRO-ABERTURA          TO WRK-DESCRICAO-ERRO
037200             MOVE FS-RELVER                  TO WRK-STATUS-ERRO
037300             MOVE '0106-TESTE-RELVER'        TO WRK-AREA-ERRO
037400             PERFORM 9999-TRATA-ERRO
037500         END-IF.
037600
037700 0104-TESTAR-STATUS-FIM.EXIT.
037800*-----------------------------------------------------------------*
037900 0110-TESTAR-VAZIO                       SECTION.
038000*-----------------------------------------------------------------*
038100
038200         PERFORM 0120-LER-DADOS.
038300         IF FS-BARRAS                    NOT EQUAL '00'
038400             MOVE WRK-VAZIO               TO WRK-DESCRICAO-ERRO
038500             MOVE FS-BARRAS               TO WRK-STATUS-ERRO
038600             MOVE '0110-TESTAR-VAZIO'     TO WRK-AREA-ERRO
038700             PERFORM 9999-TRATA-ERRO
038800         ELSE
038900             PERFORM 0210-IMP-CABECALHO
039000         END-IF.
039100
039200 0110-TESTAR-VAZIO-FIM.EXIT.
039300*-----------------------------------------------------------------*
039400 0120-LER-DADOS                          SECTION.
039500*-----------------------------------------------------------------*
039600
039700         READ BARRAS
039800             AT END
039900                 CONTINUE
040000             NOT AT END
040100                 ADD 1 TO ACU-LIDAS
040200         END-READ.
040300
040400 0120-LER-DADOS-FIM.EXIT.
040500*-----------------------------------------------------------------*
040600 0200-PROCESSAR                          SECTION.
040700*-----------------------------------------------------------------*
040800
040900         MOVE SPACES                     TO WRK-PASSOU.
041000         PERFORM 0300-VALIDA-REGISTRO.
041100
041200         IF WRK-PASSOU                   EQUAL 'S'
041300             PERFORM 0400-CALCULA-PECA
041400             PERFORM 0600-MONTA-APLICABILIDADE
041500             PERFORM 0700-EXECUTA-VERIFICACOES
041600             PERFORM 0800-APURA-VEREDITO
041700         ELSE
041800             PERFORM 0390-REGISTRO-INVALIDO
041900         END-IF.
042000
042100         PERFORM 0850-ACUMULA-TOTAIS.
042200
042300         IF  WRK-QT-LINHAS GREATER THAN 50
042400             PERFORM 0210-IMP-CABECALHO
042500         END-IF.
042600
042700         PERFORM 0120-LER-DADOS.
042800
042900 0200-PROCESSAR-FIM.EXIT.
043000*-----------------------------------------------------------------*
043100 0210-IMP-CABECALHO                      SECTION.
043200*-----------------------------------------------------------------*
043300
043400         MOVE ALL "=" TO WRK-CABEC3.
043500
043600         ADD 1 TO WRK-PAG.
043700         MOVE WRK-PAG TO WRK-CAB1-PAGINA.
043800
043900         IF WRK-PAG EQUAL 1
044000             MOVE WRK-CABEC1 TO REG-VERIF
044100             WRITE REG-VERIF AFTER 1 LINE
044200         ELSE
044300             MOVE WRK-CABEC1 TO REG-VERIF
044400             WRITE REG-VERIF AFTER PAGE
044500         END-IF.
044600
044700         MOVE WRK-CABEC3 TO REG-VERIF.
044800         WRITE REG-VERIF AFTER 1 LINE.
044900         MOVE WRK-CABEC2 TO REG-VERIF.
045000         WRITE REG-VERIF AFTER 1 LINE.
045100         MOVE WRK-CABEC3 TO REG-VERIF.
045200         WRITE REG-VERIF AFTER 1 LINE.
045300
045400         MOVE ZEROS TO WRK-QT-LINHAS.
045500
045600 0210-IMP-CABECALHO-FIM.EXIT.
045700*-----------------------------------------------------------------*
045800 0300-VALIDA-REGISTRO                    SECTION.
045900*-----------------------------------------------------------------*
046000
046100         MOVE REG-ID-BARRA         TO WRK-PEC-ID.
046200         MOVE REG-TP-TABELA        TO WRK-PEC-TABELA.
046300         MOVE REG-CL-MADEIRA       TO WRK-PEC-CLASSE.
046400         MOVE REG-CL-CARGA         TO WRK-PEC-CARGA.
046500         MOVE REG-CL-UMID          TO WRK-PEC-UMID.
046600         MOVE REG-TP-MADEIRA       TO WRK-PEC-TIPO-MAD.
046700         MOVE REG-TP-PECA          TO WRK-PEC-TIPO-PECA.
046800         MOVE REG-COMP-MM          TO WRK-PEC-COMP-MM.
046900         MOVE REG-LARG-MM          TO WRK-PEC-LARG-MM.
047000         MOVE REG-ALT-MM           TO WRK-PEC-ALT-MM.
047100         MOVE REG-KE-X             TO WRK-PEC-KE-X.
047200         MOVE REG-KE-Y             TO WRK-PEC-KE-Y.
047300         MOVE REG-ALFA-N           TO WRK-PEC-ALFA-N.
047400         MOVE REG-L1-MM            TO WRK-PEC-L1-MM.
047500         MOVE REG-NSD-T0           TO WRK-PEC-NSD-T0.
047600         MOVE REG-NSD-C0           TO WRK-PEC-NSD-C0.
047700         MOVE REG-NSD-T90          TO WRK-PEC-NSD-T90.
047800         MOVE REG-NSD-C90          TO WRK-PEC-NSD-C90.
047900         MOVE REG-VSD              TO WRK-PEC-VSD.
048000         MOVE REG-MSDX-NM          TO WRK-PEC-MSDX.
048100         MOVE REG-MSDY-NM          TO WRK-PEC-MSDY.
048200
048300         MOVE 'S' TO WRK-PASSOU.
048400
048500         PERFORM 0310-VALIDA-DIMENSOES.
048600         IF WRK-PASSOU EQUAL 'S'
048700             PERFORM 0320-VALIDA-KE
048800         END-IF.
048900         IF WRK-PASSOU EQUAL 'S'
049000             PERFORM 0330-VALIDA-ALFA-N
049100         END-IF.
049200         IF WRK-PASSOU EQUAL 'S'
049300             PERFORM 0340-VALIDA-CLASSES
049400         END-IF.
049500         IF WRK-PASSOU EQUAL 'S'
049600             PERFORM 0350-VALIDA-FORCAS
049700         END-IF.
049800         IF WRK-PASSOU EQUAL 'S'
049900             PERFORM 0360-VALIDA-CLASSE-MADEIRA
050000         END-IF.
050100
050200 0300-VALIDA-REGISTRO-FIM.EXIT.
050300*-----------------------------------------------------------------*
050400 0310-VALIDA-DIMENSOES                   SECTION.
050500*-----------------------------------------------------------------*
050600
050700         IF WRK-PEC-COMP-MM NOT GREATER THAN ZEROS
050800             MOVE 'N' TO WRK-PASSOU
050900         END-IF.
051000         IF WRK-PEC-LARG-MM NOT GREATER THAN ZEROS
051100             MOVE 'N' TO WRK-PASSOU
051200         END-IF.
051300         IF WRK-PEC-ALT-MM NOT GREATER THAN ZEROS
051400             MOVE 'N' TO WRK-PASSOU
051500         END-IF.
051600
051700 0310-VALIDA-DIMENSOES-FIM.EXIT.
051800*-----------------------------------------------------------------*
051900 0320-VALIDA-KE                          SECTION.
052000*-----------------------------------------------------------------*
052100
052200         IF WRK-PEC-KE-X LESS THAN 0.50
052300             MOVE 'N' TO WRK-PASSOU
052400         END-IF.
052500         IF WRK-PEC-KE-Y LESS THAN 0.50
052600             MOVE 'N' TO WRK-PASSOU
052700         END-IF.
052800
052900 0320-VALIDA-KE-FIM.EXIT.
053000*-----------------------------------------------------------------*
053100 0330-VALIDA-ALFA-N                      SECTION.
053200*-----------------------------------------------------------------*
053300
053400         IF WRK-PEC-ALFA-N LESS THAN 1.00
053500             MOVE 'N' TO WRK-PASSOU
053600         END-IF.
053700         IF WRK-PEC-ALFA-N GREATER THAN 2.00
053800             MOVE 'N' TO WRK-PASSOU
053900         END-IF.
054000
054100 0330-VALIDA-ALFA-N-FIM.EXIT.
054200*-----------------------------------------------------------------*
054300 0340-VALIDA-CLASSES                     SECTION.
054400*-----------------------------------------------------------------*
054500
054600         IF WRK-PEC-UMID LESS THAN 1
054700             MOVE 'N' TO WRK-PASSOU
054800         END-IF.
054900         IF WRK-PEC-UMID GREATER THAN 4
055000             MOVE 'N' TO WRK-PASSOU
055100         END-IF.
055200
055300         IF WRK-PEC-CARGA NOT EQUAL 'P' AND
055400            WRK-PEC-CARGA NOT EQUAL 'L' AND
055500            WRK-PEC-CARGA NOT EQUAL 'M' AND
055600            WRK-PEC-CARGA NOT EQUAL 'C' AND
055700            WRK-PEC-CARGA NOT EQUAL 'I'
055800             MOVE 'N' TO WRK-PASSOU
055900         END-IF.
056000
056100 0340-VALIDA-CLASSES-FIM.EXIT.
056200*-----------------------------------------------------------------*
056300 0350-VALIDA-FORCAS                      SECTION.
056400*-----------------------------------------------------------------*
056500
056600         IF WRK-PEC-NSD-T0 LESS THAN ZEROS
056700             MOVE 'N' TO WRK-PASSOU
056800         END-IF.
056900         IF WRK-PEC-NSD-C0 LESS THAN ZEROS
057000             MOVE 'N' TO WRK-PASSOU
057100         END-IF.
057200         IF WRK-PEC-NSD-T90 LESS THAN ZEROS
057300             MOVE 'N' TO WRK-PASSOU
057400         END-IF.
057500         IF WRK-PEC-NSD-C90 LESS THAN ZEROS
057600             MOVE 'N' TO WRK-PASSOU
057700         END-IF.
057800
057900 0350-VALIDA-FORCAS-FIM.EXIT.
058000*-----------------------------------------------------------------*
058100 0360-VALIDA-CLASSE-MADEIRA              SECTION.
058200*-----------------------------------------------------------------*
058300
058400         MOVE 'N' TO WRK-PASSOU.
058500
058600         IF WRK-PEC-TABELA EQUAL 'E'
058620             PERFORM 0365-ACHA-CLASSE-E VARYING WRK-IX FROM 1 BY 1
058640                 UNTIL WRK-IX GREATER THAN 20
058660         END-IF.
058680
058700         IF WRK-PEC-TABELA EQUAL 'N'
058720             PERFORM 0366-ACHA-CLASSE-N VARYING WRK-IX FROM 1 BY 1
058740                 UNTIL WRK-IX GREATER THAN 5
058760         END-IF.
058780
059800 0360-VALIDA-CLASSE-MADEIRA-FIM.EXIT.
059810*-----------------------------------------------------------------*
059820 0365-ACHA-CLASSE-E                        SECTION.
059830*-----------------------------------------------------------------*
059840
059850         IF TME-CLASSE(WRK-IX) EQUAL WRK-PEC-CLASSE
059860             MOVE 'S' TO WRK-PASSOU
059870         END-IF.
059880
059890 0365-ACHA-CLASSE-E-FIM.EXIT.
059900*-----------------------------------------------------------------*
059910 0366-ACHA-CLASSE-N                        SECTION.
059920*-----------------------------------------------------------------*
059930
059940         IF TMN-CLASSE(WRK-IX) EQUAL WRK-PEC-CLASSE
059950             MOVE 'S' TO WRK-PASSOU
059960         END-IF.
059970
059980 0366-ACHA-CLASSE-N-FIM.EXIT.
060500*-----------------------------------------------------------------*
060600 0390-REGISTRO-INVALIDO                  SECTION.
060700*-----------------------------------------------------------------*
060800
060900         MOVE WRK-PEC-ID              TO WRK-DET-ID.
061000         MOVE WRK-ERRO-VALIDACAO      TO WRK-DET-NOME.
061100         MOVE 'N'                     TO WRK-DET-APLIC.
061200         MOVE 'FAIL'                  TO WRK-DET-RESULT.
061300         MOVE ZEROS                   TO WRK-DET-DEMANDA.
061400         MOVE ZEROS                   TO WRK-DET-CAPACIDADE.
061500
061600         MOVE WRK-LINHA-DETALHE       TO REG-VERIF.
061700         WRITE REG-VERIF AFTER 1 LINE.
061800         ADD 1 TO WRK-QT-LINHAS.
061900
062000         MOVE 'MEMBER '               TO WRK-VER-ID.
062100         MOVE WRK-PEC-ID              TO WRK-VER-ID.
062200         MOVE 'FAIL'                  TO WRK-VER-RESULT.
062300         MOVE WRK-LINHA-VEREDITO      TO REG-VERIF.
062400         WRITE REG-VERIF AFTER 1 LINE.
062500         ADD 1 TO WRK-QT-LINHAS.
062600
062700         MOVE 'N' TO WRK-VEREDITO-PECA.
062800
062900 0390-REGISTRO-INVALIDO-FIM.EXIT.
063000*-----------------------------------------------------------------*
063100 0400-CALCULA-PECA                       SECTION.
063200*-----------------------------------------------------------------*
063300
063400         PERFORM 0410-CALCULA-KM.
063500         PERFORM 0420-CALCULA-GEOMETRIA.
063600         PERFORM 0450-BUSCA-MADEIRA.
063700         IF WRK-PEC-TABELA EQUAL 'N'
063800             PERFORM 0460-DERIVA-NATIVA
063900         END-IF.
064000         PERFORM 0470-CALCULA-KMOD.
064100         PERFORM 0500-CALCULA-RESISTENCIAS.
064200         PERFORM 0430-CALCULA-BETAC.
064300         PERFORM 0440-CALCULA-FORCAS-EFETIVAS.
064400         PERFORM 0480-CALCULA-ESBELTEZ.
064500         PERFORM 0490-CALCULA-KC.
064600         PERFORM 0495-BUSCA-BETA-M.
064700
064800 0400-CALCULA-PECA-FIM.EXIT.
064900*-----------------------------------------------------------------*
065000 0410-CALCULA-KM                         SECTION.
065100*-----------------------------------------------------------------*
065200
065300         IF WRK-PEC-LARG-MM EQUAL WRK-PEC-ALT-MM
065400             MOVE 1.0 TO WRK-KM
065500         ELSE
065600             MOVE 0.7 TO WRK-KM
065700         END-IF.
065800
065900 0410-CALCULA-KM-FIM.EXIT.
066000*-----------------------------------------------------------------*
066100 0420-CALCULA-GEOMETRIA                  SECTION.
066200*-----------------------------------------------------------------*
066300
066400         COMPUTE WRK-GEO-AREA ROUNDED =
066500             WRK-PEC-LARG-MM * WRK-PEC-ALT-MM.
066600
066700         COMPUTE WRK-GEO-IX ROUNDED =
066800             (WRK-PEC-LARG-MM * WRK-PEC-ALT-MM ** 3) / 12.
066900         COMPUTE WRK-GEO-IY ROUNDED =
067000             (WRK-PEC-ALT-MM * WRK-PEC-LARG-MM ** 3) / 12.
067100
067200         COMPUTE WRK-GEO-WX ROUNDED =
067300             WRK-GEO-IX / (WRK-PEC-ALT-MM / 2).
067400         COMPUTE WRK-GEO-WY ROUNDED =
067500             WRK-GEO-IY / (WRK-PEC-LARG-MM / 2).
067600
067700         COMPUTE WRK-GEO-IRX ROUNDED =
067800             (WRK-GEO-IX / WRK-GEO-AREA) ** 0.5.
067900         COMPUTE WRK-GEO-IRY ROUNDED =
068000             (WRK-GEO-IY / WRK-GEO-AREA) ** 0.5.
068100
068200 0420-CALCULA-GEOMETRIA-FIM.EXIT.
068300*-----------------------------------------------------------------*
068400 0430-CALCULA-BETAC                      SECTION.
068500*-----------------------------------------------------------------*
068600
068700         IF WRK-PEC-TIPO-MAD EQUAL 'S'
068800             MOVE 0.2 TO WRK-BETAC
068900         ELSE
069000             MOVE 0.1 TO WRK-BETAC
069100         END-IF.
069200
069300 0430-CALCULA-BETAC-FIM.EXIT.
069400*-----------------------------------------------------------------*
069500 0440-CALCULA-FORCAS-EFETIVAS            SECTION.
069600*-----------------------------------------------------------------*
069700
069800         MOVE 'N' TO WRK-MOM-MIN-APLICADO.
069900
070000         COMPUTE WRK-MSDX-NMM = WRK-PEC-MSDX * 1000.
070100         COMPUTE WRK-MSDY-NMM = WRK-PEC-MSDY * 1000.
070110
070120         IF WRK-MSDX-NMM LESS THAN ZEROS
070130             COMPUTE WRK-MSDX-ABS-NMM = WRK-MSDX-NMM * -1
070140         ELSE
070150             MOVE WRK-MSDX-NMM TO WRK-MSDX-ABS-NMM
070160         END-IF.
070170
070180         IF WRK-MSDY-NMM LESS THAN ZEROS
070190             COMPUTE WRK-MSDY-ABS-NMM = WRK-MSDY-NMM * -1
070200         ELSE
070210             MOVE WRK-MSDY-NMM TO WRK-MSDY-ABS-NMM
070220         END-IF.
070230
070240         IF WRK-PEC-VSD LESS THAN ZEROS
070250             COMPUTE WRK-VSD-N = WRK-PEC-VSD * -1
070260         ELSE
070270             MOVE WRK-PEC-VSD TO WRK-VSD-N
070280         END-IF.
070300
070400         IF WRK-PEC-NSD-C0 GREATER THAN ZEROS AND
070500            WRK-MSDX-NMM EQUAL ZEROS AND WRK-MSDY-NMM EQUAL ZEROS
070600
070700             IF WRK-PEC-TIPO-MAD EQUAL 'S'
070800                 COMPUTE WRK-EXC-MIN-MM ROUNDED =
070900                     WRK-PEC-COMP-MM / 300
071000             ELSE
071100                 COMPUTE WRK-EXC-MIN-MM ROUNDED =
071200                     WRK-PEC-COMP-MM / 500
071300             END-IF
071400
071500             IF WRK-EXC-MIN-MM LESS THAN 20
071600                 MOVE 20 TO WRK-EXC-MIN-MM
071700             END-IF
071800
071900             COMPUTE WRK-MSDX-NMM =
072000                 WRK-PEC-NSD-C0 * WRK-EXC-MIN-MM.
072100             COMPUTE WRK-MSDY-NMM =
072200                 WRK-PEC-NSD-C0 * WRK-EXC-MIN-MM.
072300
072400             MOVE 'S' TO WRK-MOM-MIN-APLICADO
072500
072600         END-IF.
072700
072800 0440-CALCULA-FORCAS-EFETIVAS-FIM.EXIT.
072900*-----------------------------------------------------------------*
073000 0450-BUSCA-MADEIRA                      SECTION.
073100*-----------------------------------------------------------------*
073200
073300         MOVE ZEROS TO WRK-MADEIRA.
073400
073500         IF WRK-PEC-TABELA EQUAL 'E'
073520             PERFORM 0455-CARREGA-MADEIRA-E VARYING WRK-IX FROM 1 BY 1
073540                 UNTIL WRK-IX GREATER THAN 20
073560         ELSE
073580             PERFORM 0456-CARREGA-MADEIRA-N VARYING WRK-IX FROM 1 BY 1
073600                 UNTIL WRK-IX GREATER THAN 5
073620         END-IF.
073640
075800 0450-BUSCA-MADEIRA-FIM.EXIT.
075810*-----------------------------------------------------------------*
075820 0455-CARREGA-MADEIRA-E                    SECTION.
075830*-----------------------------------------------------------------*
075840
075850         IF TME-CLASSE(WRK-IX) EQUAL WRK-PEC-CLASSE
075860             MOVE TME-FMK(WRK-IX)     TO WRK-MAD-FMK
075870             MOVE TME-FT0K(WRK-IX)    TO WRK-MAD-FT0K
075880             MOVE TME-FT90K(WRK-IX)   TO WRK-MAD-FT90K
075890             MOVE TME-FC0K(WRK-IX)    TO WRK-MAD-FC0K
075900             MOVE TME-FC90K(WRK-IX)   TO WRK-MAD-FC90K
075910             MOVE TME-FVK(WRK-IX)     TO WRK-MAD-FVK
075920             MOVE TME-E0MED(WRK-IX)   TO WRK-MAD-E0MED
075930             MOVE TME-E005(WRK-IX)    TO WRK-MAD-E005
075940             MOVE TME-E90MED(WRK-IX)  TO WRK-MAD-E90MED
075950             MOVE TME-GMED(WRK-IX)    TO WRK-MAD-GMED
075960             MOVE TME-DENSK(WRK-IX)   TO WRK-MAD-DENSK
075970             MOVE TME-DENSMED(WRK-IX) TO WRK-MAD-DENSMED
075980         END-IF.
075990
076000 0455-CARREGA-MADEIRA-E-FIM.EXIT.
076010*-----------------------------------------------------------------*
076020 0456-CARREGA-MADEIRA-N                    SECTION.
076030*-----------------------------------------------------------------*
076040
076050         IF TMN-CLASSE(WRK-IX) EQUAL WRK-PEC-CLASSE
076060             MOVE TMN-FC0K(WRK-IX)    TO WRK-MAD-FC0K
076070             MOVE TMN-FV0K(WRK-IX)    TO WRK-MAD-FVK
076080             MOVE TMN-EC0MED(WRK-IX)  TO WRK-MAD-E0MED
076090             MOVE TMN-DENSMED(WRK-IX) TO WRK-MAD-DENSMED
076100         END-IF.
076150
076200 0456-CARREGA-MADEIRA-N-FIM.EXIT.
076600*-----------------------------------------------------------------*
076700 0460-DERIVA-NATIVA                      SECTION.
076800*-----------------------------------------------------------------*
076900
077000         COMPUTE WRK-MAD-E005   ROUNDED = WRK-MAD-E0MED * 0.7.
077100         COMPUTE WRK-MAD-E90MED ROUNDED = WRK-MAD-E0MED / 20.
077200         COMPUTE WRK-MAD-GMED   ROUNDED = WRK-MAD-E0MED / 16.
077300         MOVE WRK-MAD-FC0K               TO WRK-MAD-FT0K.
077400         COMPUTE WRK-MAD-FT90K  ROUNDED = WRK-MAD-FC0K * 0.05.
077500         COMPUTE WRK-MAD-FC90K  ROUNDED = WRK-MAD-FC0K * 0.25.
077600         COMPUTE WRK-MAD-DENSK  ROUNDED = WRK-MAD-DENSMED / 1.2.
077700
077800 0460-DERIVA-NATIVA-FIM.EXIT.
077900*-----------------------------------------------------------------*
078000 0470-CALCULA-KMOD                       SECTION.
078100*-----------------------------------------------------------------*
078200
078300         PERFORM 0471-CALCULA-KMOD1.
078400         PERFORM 0472-CALCULA-KMOD2.
078500
078600         COMPUTE WRK-KMOD ROUNDED = WRK-KMOD1 * WRK-KMOD2.
078700
078800 0470-CALCULA-KMOD-FIM.EXIT.
078900*-----------------------------------------------------------------*
079000 0471-CALCULA-KMOD1                      SECTION.
079100*-----------------------------------------------------------------*
079200
079300         IF WRK-PEC-CARGA EQUAL 'P'
079400             MOVE 0.60 TO WRK-KMOD1
079500         END-IF.
079600         IF WRK-PEC-CARGA EQUAL 'L'
079700             MOVE 0.70 TO WRK-KMOD1
079800         END-IF.
079900         IF WRK-PEC-CARGA EQUAL 'M'
080000             MOVE 0.80 TO WRK-KMOD1
080100         END-IF.
080200         IF WRK-PEC-CARGA EQUAL 'C'
080300             MOVE 0.90 TO WRK-KMOD1
080400         END-IF.
080500         IF WRK-PEC-CARGA EQUAL 'I'
080600             MOVE 1.10 TO WRK-KMOD1
080700         END-IF.
080800
080900 0471-CALCULA-KMOD1-FIM.EXIT.
081000*-----------------------------------------------------------------*
081100 0472-CALCULA-KMOD2                      SECTION.
081200*-----------------------------------------------------------------*
081300
081400         IF WRK-PEC-UMID EQUAL 1
081500             MOVE 1.00 TO WRK-KMOD2
081600         END-IF.
081700         IF WRK-PEC-UMID EQUAL 2
081800             MOVE 0.90 TO WRK-KMOD2
081900         END-IF.
082000         IF WRK-PEC-UMID EQUAL 3
082100             MOVE 0.80 TO WRK-KMOD2
082200         END-IF.
082300         IF WRK-PEC-UMID EQUAL 4
082400             MOVE 0.70 TO WRK-KMOD2
082500         END-IF.
082600
082700 0472-CALCULA-KMOD2-FIM.EXIT.
082800*-----------------------------------------------------------------*
082900 0480-CALCULA-ESBELTEZ                   SECTION.
083000*-----------------------------------------------------------------*
083100
083200         COMPUTE WRK-LAMBDA-X ROUNDED =
083300             (WRK-PEC-KE-X * WRK-PEC-COMP-MM) / WRK-GEO-IRX.
083400         COMPUTE WRK-LAMBDA-Y ROUNDED =
083500             (WRK-PEC-KE-Y * WRK-PEC-COMP-MM) / WRK-GEO-IRY.
083600
083700         COMPUTE WRK-LAMBDA-REL-X ROUNDED =
083800             (WRK-LAMBDA-X / 3.14159) *
083900             ((WRK-MAD-FC0K / WRK-MAD-E005) ** 0.5).
084000         COMPUTE WRK-LAMBDA-REL-Y ROUNDED =
084100             (WRK-LAMBDA-Y / 3.14159) *
084200             ((WRK-MAD-FC0K / WRK-MAD-E005) ** 0.5).
084300
084400 0480-CALCULA-ESBELTEZ-FIM.EXIT.
084500*-----------------------------------------------------------------*
084600 0490-CALCULA-KC                         SECTION.
084700*-----------------------------------------------------------------*
084800
084900         IF WRK-LAMBDA-REL-X LESS THAN 0.30001
085000             MOVE 1.0000 TO WRK-KC-X
085100         ELSE
085120             COMPUTE WRK-K-X ROUNDED =
085140                 0.5 * (1 + (WRK-BETAC *
085150                     (WRK-LAMBDA-REL-X - 0.3))
085160                     + (WRK-LAMBDA-REL-X ** 2))
085200             COMPUTE WRK-KC-X ROUNDED =
085300                 1 / (WRK-K-X +
085500                  (((WRK-K-X ** 2)
085600                 - (WRK-LAMBDA-REL-X ** 2)) ** 0.5))
085700         END-IF.
085800
085900         IF WRK-LAMBDA-REL-Y LESS THAN 0.30001
086000             MOVE 1.0000 TO WRK-KC-Y
086100         ELSE
086120             COMPUTE WRK-K-Y ROUNDED =
086140                 0.5 * (1 + (WRK-BETAC *
086150                     (WRK-LAMBDA-REL-Y - 0.3))
086160                     + (WRK-LAMBDA-REL-Y ** 2))
086200             COMPUTE WRK-KC-Y ROUNDED =
086300                 1 / (WRK-K-Y +
086500                  (((WRK-K-Y ** 2)
086600                 - (WRK-LAMBDA-REL-Y ** 2)) ** 0.5))
086700         END-IF.
086800
086900         IF WRK-KC-X LESS THAN WRK-KC-Y
087000             MOVE WRK-KC-X TO WRK-KC-MIN
087100         ELSE
087200             MOVE WRK-KC-Y TO WRK-KC-MIN
087300         END-IF.
087400
087500 0490-CALCULA-KC-FIM.EXIT.
087600*-----------------------------------------------------------------*
087700 0495-BUSCA-BETA-M                       SECTION.
087800*-----------------------------------------------------------------*
087810*    ALT5 - INTERPOLA ENTRE AS DUAS LINHAS MAIS PROXIMAS DA
087820*        TABELA (H/B TRUNCADO = LINHA DE BAIXO, +1 = LINHA DE
087830*        CIMA); ANTES SO ARREDONDAVA P/ O INTEIRO MAIS PROXIMO
087840*        - VIDE ALTERACOES NO TOPO DO PROGRAMA.
087900
088000         MOVE ZEROS TO WRK-HB-RATIO WRK-HB-FRAC.
088050         MOVE 1 TO WRK-IX.
088060         MOVE 1 TO WRK-IX2.
088100
088200         IF WRK-PEC-LARG-MM GREATER THAN ZEROS
088300             COMPUTE WRK-HB-RATIO ROUNDED =
088400                 WRK-PEC-ALT-MM / WRK-PEC-LARG-MM
088500         END-IF.
088600
088620         IF WRK-HB-RATIO LESS THAN 1
088640             MOVE 1 TO WRK-IX
088650         ELSE
088660             IF WRK-HB-RATIO GREATER THAN 20
088680                 MOVE 20 TO WRK-IX
088690             ELSE
088692                 MOVE WRK-HB-RATIO TO WRK-IX
088694             END-IF
088696         END-IF.
088700
088800         COMPUTE WRK-IX2 = WRK-IX + 1.
088900         IF WRK-IX2 GREATER THAN 20
089000             MOVE 20 TO WRK-IX2
089100         END-IF.
089150
089200         COMPUTE WRK-HB-FRAC ROUNDED = WRK-HB-RATIO - WRK-IX.
089220         IF WRK-HB-FRAC LESS THAN ZEROS OR WRK-IX EQUAL WRK-IX2
089240             MOVE ZEROS TO WRK-HB-FRAC
089260         END-IF.
089300
089320         MOVE TAB-BETAM-VALOR(WRK-IX)  TO WRK-BETAM-LO.
089340         MOVE TAB-BETAM-VALOR(WRK-IX2) TO WRK-BETAM-HI.
089400         COMPUTE WRK-BETA-M-PECA ROUNDED =
089420             WRK-BETAM-LO +
089440             (WRK-HB-FRAC * (WRK-BETAM-HI - WRK-BETAM-LO)).
089500
089600 0495-BUSCA-BETA-M-FIM.EXIT.
089700*-----------------------------------------------------------------*
089800 0500-CALCULA-RESISTENCIAS               SECTION.
089900*-----------------------------------------------------------------*
090000
090100         PERFORM 0510-CALCULA-FT0D.
090200         PERFORM 0520-CALCULA-FT90D.
090300         PERFORM 0530-CALCULA-FC0D.
090400         PERFORM 0540-CALCULA-FC90D.
090500         PERFORM 0550-CALCULA-FVD.
090600         PERFORM 0551-CALCULA-FMD.
090700         PERFORM 0560-CALCULA-E0EF.
090800
090900 0500-CALCULA-RESISTENCIAS-FIM.EXIT.
091000*-----------------------------------------------------------------*
091100 0510-CALCULA-FT0D                       SECTION.
091200*-----------------------------------------------------------------*
091300
091400         COMPUTE WRK-FT0D ROUNDED =
091500             (WRK-KMOD * WRK-MAD-FT0K) / WRK-GAMA-T.
091600
091700 0510-CALCULA-FT0D-FIM.EXIT.
091800*-----------------------------------------------------------------*
091900 0520-CALCULA-FT90D                      SECTION.
092000*-----------------------------------------------------------------*
092100
092200         COMPUTE WRK-FT90D ROUNDED =
092300             (WRK-KMOD * WRK-MAD-FT90K) / WRK-GAMA-T.
092400
092500         IF WRK-FT90D GREATER THAN (0.06 * WRK-FT0D)
092600             COMPUTE WRK-FT90D ROUNDED = 0.06 * WRK-FT0D
092700         END-IF.
092800
092900 0520-CALCULA-FT90D-FIM.EXIT.
093000*-----------------------------------------------------------------*
093100 0530-CALCULA-FC0D                       SECTION.
093200*-----------------------------------------------------------------*
093300
093400         COMPUTE WRK-FC0D ROUNDED =
093500             (WRK-KMOD * WRK-MAD-FC0K) / WRK-GAMA-C.
093600
093700 0530-CALCULA-FC0D-FIM.EXIT.
093800*-----------------------------------------------------------------*
093900 0540-CALCULA-FC90D                      SECTION.
094000*-----------------------------------------------------------------*
094100
094200         COMPUTE WRK-FC90D ROUNDED =
094300             (WRK-KMOD * WRK-MAD-FC90K) / WRK-GAMA-C.
094400
094500         IF WRK-FC90D GREATER THAN
094600                 (0.25 * WRK-FC0D * WRK-PEC-ALFA-N)
094700             COMPUTE WRK-FC90D ROUNDED =
094800                 0.25 * WRK-FC0D * WRK-PEC-ALFA-N
094900         END-IF.
095000
095100 0540-CALCULA-FC90D-FIM.EXIT.
095200*-----------------------------------------------------------------*
095300 0550-CALCULA-FVD                        SECTION.
095400*-----------------------------------------------------------------*
095500
095600         COMPUTE WRK-FVD ROUNDED =
095700             (WRK-KMOD * WRK-MAD-FVK) / WRK-GAMA-V.
095800
095900 0550-CALCULA-FVD-FIM.EXIT.
096000*-----------------------------------------------------------------*
096100 0551-CALCULA-FMD                        SECTION.
096200*-----------------------------------------------------------------*
096300
096400         IF WRK-PEC-TABELA EQUAL 'N'
096500             MOVE WRK-FC0D TO WRK-FMD
096600         ELSE
096700             COMPUTE WRK-FMD ROUNDED =
096800                 (WRK-KMOD * WRK-MAD-FMK) / WRK-GAMA-M
096900         END-IF.
097000
097100 0551-CALCULA-FMD-FIM.EXIT.
097200*-----------------------------------------------------------------*
097300 0560-CALCULA-E0EF                       SECTION.
097400*-----------------------------------------------------------------*
097500
097600         COMPUTE WRK-E0EF ROUNDED = WRK-KMOD * WRK-MAD-E0MED.
097700
097800 0560-CALCULA-E0EF-FIM.EXIT.
097900*-----------------------------------------------------------------*
098000 0600-MONTA-APLICABILIDADE               SECTION.
098100*-----------------------------------------------------------------*
098150
098170         MOVE 'S' TO WRK-VEREDITO-PECA.
098200
098300         MOVE 'N' TO WRK-FL-TRACAO.
098400         MOVE 'N' TO WRK-FL-COMPRESSAO.
098500         MOVE 'N' TO WRK-FL-MOM-X.
098600         MOVE 'N' TO WRK-FL-MOM-Y.
098700         MOVE 'N' TO WRK-FL-CISALHAMENTO.
098800         MOVE 'N' TO WRK-FL-COMP-PERP.
098900         MOVE 'N' TO WRK-FL-TRAC-PERP.
099000         MOVE 'N' TO WRK-FL-FLEX-RETA.
099100         MOVE 'N' TO WRK-FL-FLEX-OBLIQUA.
099200         MOVE 'N' TO WRK-FL-FLEXOTRACAO.
099300         MOVE 'N' TO WRK-FL-FLEXOCOMP.
099400         MOVE 'N' TO WRK-FL-ESTAB-LAT.
099500
099600         IF WRK-PEC-NSD-T0 GREATER THAN ZEROS
099700             MOVE 'S' TO WRK-FL-TRACAO
099800         END-IF.
099900         IF WRK-PEC-NSD-C0 GREATER THAN ZEROS
100000             MOVE 'S' TO WRK-FL-COMPRESSAO
100100         END-IF.
100200         IF WRK-MSDX-NMM NOT EQUAL ZEROS
100300             MOVE 'S' TO WRK-FL-MOM-X
100400         END-IF.
100500         IF WRK-MSDY-NMM NOT EQUAL ZEROS
100600             MOVE 'S' TO WRK-FL-MOM-Y
100700         END-IF.
100800         IF WRK-VSD-N GREATER THAN ZEROS
100900             MOVE 'S' TO WRK-FL-CISALHAMENTO
101000         END-IF.
101100         IF WRK-PEC-NSD-C90 GREATER THAN ZEROS
101200             MOVE 'S' TO WRK-FL-COMP-PERP
101300         END-IF.
101400         IF WRK-PEC-NSD-T90 GREATER THAN ZEROS
101500             MOVE 'S' TO WRK-FL-TRAC-PERP
101600         END-IF.
101700
101800         IF  APLIC-MOM-X AND APLIC-MOM-Y
101900             NOT APLIC-TRACAO AND NOT APLIC-COMPRESSAO
102000             MOVE 'S' TO WRK-FL-FLEX-OBLIQUA
102100         END-IF.
102200
102300         IF (APLIC-MOM-X OR APLIC-MOM-Y) AND
102400             NOT (APLIC-MOM-X AND APLIC-MOM-Y) AND
102500             NOT APLIC-TRACAO AND NOT APLIC-COMPRESSAO
102600             MOVE 'S' TO WRK-FL-FLEX-RETA
102700         END-IF.
102800
102900         IF APLIC-TRACAO AND (APLIC-MOM-X OR APLIC-MOM-Y)
103000             MOVE 'S' TO WRK-FL-FLEXOTRACAO
103100         END-IF.
103200
103300         IF APLIC-COMPRESSAO AND (APLIC-MOM-X OR APLIC-MOM-Y)
103400             MOVE 'S' TO WRK-FL-FLEXOCOMP
103500         END-IF.
103600         IF WRK-MOM-MIN-APLICADO EQUAL 'S'
103700             MOVE 'S' TO WRK-FL-FLEXOCOMP
103800         END-IF.
103900
104000         IF APLIC-MOM-X
104100             MOVE 'S' TO WRK-FL-ESTAB-LAT
104200         END-IF.
104300
104400 0600-MONTA-APLICABILIDADE-FIM.EXIT.
104500*-----------------------------------------------------------------*
104600 0700-EXECUTA-VERIFICACOES               SECTION.
104700*-----------------------------------------------------------------*
104800
104900         MOVE 'N' TO WRK-FALHOU-TRACAO-SIMPLES.
105000         MOVE 'N' TO WRK-FALHOU-COMP-RESIST.
105050         MOVE 'N' TO WRK-FALHOU-COMP-ESTAB.
105100         MOVE 'N' TO WRK-FALHOU-FLEX-RETA.
105200
105300         PERFORM 1000-VERIF-DIMENSOES.
105400         PERFORM 1050-VERIF-TRACAO-SIMPLES.
105500         PERFORM 1100-VERIF-TRACAO-PERP.
105600         PERFORM 1150-VERIF-COMP-RESISTENCIA.
105700         PERFORM 1200-VERIF-COMP-ESTABILIDADE.
105800         PERFORM 1250-VERIF-COMP-PERP.
105900         PERFORM 1300-VERIF-FLEXAO-RETA-X.
106000         PERFORM 1320-VERIF-FLEXAO-RETA-Y.
106100         PERFORM 1350-VERIF-FLEXAO-OBLIQUA.
106200         PERFORM 1400-VERIF-FLEXOTRACAO.
106300         PERFORM 1450-VERIF-FLEXOCOMP-RES.
106400         PERFORM 1460-VERIF-FLEXOCOMP-EST.
106500         PERFORM 1500-VERIF-CISALHAMENTO.
106600         PERFORM 1600-VERIF-ESTAB-LATERAL.
106700
106800 0700-EXECUTA-VERIFICACOES-FIM.EXIT.
106900*-----------------------------------------------------------------*
107000 0750-ESCREVE-DETALHE                    SECTION.
107100*-----------------------------------------------------------------*
107200
107300         ADD 1 TO ACU-CHK-RUN.
107400         IF WRK-VER-FALHOU-ATUAL EQUAL 'S'
107500             ADD 1 TO ACU-CHK-FAIL
107550             IF NOT CHECK-E-WAIVAVEL
107570                 MOVE 'N' TO WRK-VEREDITO-PECA
107590             END-IF
107600         END-IF.
107700
107800         MOVE WRK-PEC-ID              TO WRK-DET-ID.
107900         MOVE WRK-VER-NOME-ATUAL      TO WRK-DET-NOME.
108000         MOVE WRK-VER-APLIC-ATUAL     TO WRK-DET-APLIC.
108100         MOVE WRK-VER-RESULT-ATUAL    TO WRK-DET-RESULT.
108200         COMPUTE WRK-DET-DEMANDA-R ROUNDED = WRK-VER-DEMANDA-ATUAL.
108250         COMPUTE WRK-DET-CAPAC-R   ROUNDED = WRK-VER-CAPAC-ATUAL.
108260         MOVE WRK-DET-DEMANDA-R       TO WRK-DET-DEMANDA.
108270         MOVE WRK-DET-CAPAC-R         TO WRK-DET-CAPACIDADE.
108400
108500         MOVE WRK-LINHA-DETALHE       TO REG-VERIF.
108600         WRITE REG-VERIF AFTER 1 LINE.
108700         ADD 1 TO WRK-QT-LINHAS.
108800
108900 0750-ESCREVE-DETALHE-FIM.EXIT.
109000*-----------------------------------------------------------------*
109100 0800-APURA-VEREDITO                     SECTION.
109200*-----------------------------------------------------------------*
109300
109600         IF WRK-FALHOU-TRACAO-SIMPLES EQUAL 'S' AND
109700            NOT APLIC-FLEXOTRACAO
109800             MOVE 'N' TO WRK-VEREDITO-PECA
109900         END-IF.
110000
110100         IF WRK-FALHOU-COMP-RESIST EQUAL 'S' AND
110200            NOT APLIC-FLEXOCOMP
110300             MOVE 'N' TO WRK-VEREDITO-PECA
110400         END-IF.
110420
110440         IF WRK-FALHOU-COMP-ESTAB EQUAL 'S' AND
110460            NOT APLIC-FLEXOCOMP
110480             MOVE 'N' TO WRK-VEREDITO-PECA
110490         END-IF.
110500
110600         IF WRK-FALHOU-FLEX-RETA EQUAL 'S' AND
110700            NOT APLIC-FLEX-OBLIQUA AND
110800            NOT APLIC-FLEXOTRACAO AND
110900            NOT APLIC-FLEXOCOMP
111000             MOVE 'N' TO WRK-VEREDITO-PECA
111100         END-IF.
111200
111300         MOVE 'MEMBER '                TO WRK-VER-ID.
111400         MOVE WRK-PEC-ID               TO WRK-VER-ID.
111500         IF PECA-APROVADA
111600             MOVE 'PASS' TO WRK-VER-RESULT
111700         ELSE
111800             MOVE 'FAIL' TO WRK-VER-RESULT
111900         END-IF.
112000
112100         MOVE WRK-LINHA-VEREDITO       TO REG-VERIF.
112200         WRITE REG-VERIF AFTER 1 LINE.
112300         ADD 1 TO WRK-QT-LINHAS.
112400
112500 0800-APURA-VEREDITO-FIM.EXIT.
112600*-----------------------------------------------------------------*
112700 0850-ACUMULA-TOTAIS                     SECTION.
112800*-----------------------------------------------------------------*
112900
113000         IF PECA-APROVADA
113100             ADD 1 TO ACU-APROV
113200         ELSE
113300             ADD 1 TO ACU-REPROV
113400         END-IF.
113500
113600 0850-ACUMULA-TOTAIS-FIM.EXIT.
113700*-----------------------------------------------------------------*
113800 0900-IMP-RESUMO                         SECTION.
113900*-----------------------------------------------------------------*
114000
114100         MOVE WRK-CABEC3  TO REG-VERIF.
114200         WRITE REG-VERIF AFTER 1 LINE.
114300
114400         MOVE ACU-LIDAS   TO WRK-ACU-LIDAS-ED.
114500         MOVE ACU-APROV   TO WRK-ACU-APROV-ED.
114600         MOVE WRK-RODA-PE-1 TO REG-VERIF.
114700         WRITE REG-VERIF AFTER 1 LINE.
114800
114900         MOVE ACU-REPROV    TO WRK-ACU-REPROV-ED.
115000         MOVE ACU-CHK-RUN   TO WRK-ACU-CHKRUN-ED.
115100         MOVE WRK-RODA-PE-2 TO REG-VERIF.
115200         WRITE REG-VERIF AFTER 1 LINE.
115300
115400         MOVE ACU-CHK-FAIL  TO WRK-ACU-CHKFAIL-ED.
115500         MOVE WRK-RODA-PE-3 TO REG-VERIF.
115600         WRITE REG-VERIF AFTER 1 LINE.
115700
115800         MOVE WRK-CABEC4    TO REG-VERIF.
115900         WRITE REG-VERIF AFTER 1 LINE.
116000
116100 0900-IMP-RESUMO-FIM.EXIT.
116200*-----------------------------------------------------------------*
116300 0990-FINALIZAR                          SECTION.
116400*-----------------------------------------------------------------*
116500
116600         PERFORM 0900-IMP-RESUMO.
116700
116800         CLOSE BARRAS
116900               RELVER.
117000
117100         IF FS-BARRAS                    NOT EQUAL '00'
117200             MOVE WRK-ARQ-FECHADO        TO WRK-MSG-ERRO
117300             MOVE FS-BARRAS               TO WRK-STATUS-ERRO
117400             MOVE WRK-BARRAS              TO WRK-ARQUIVO-ERRO
117500             PERFORM 9999-TRATA-ERRO
117600         END-IF.
117700
117800 0990-FINALIZAR-FIM.EXIT.
117900*-----------------------------------------------------------------*
118000*            VERIFICACOES DO ESTADO LIMITE ULTIMO (NBR 7190-1)
118100*-----------------------------------------------------------------*
118200 1000-VERIF-DIMENSOES                    SECTION.
118300*-----------------------------------------------------------------*
118400
118500         MOVE 'DIMENSOES MINIMAS      ' TO WRK-VER-NOME-ATUAL.
118520         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
118600         MOVE 'S'                       TO WRK-VER-APLIC-ATUAL.
118700         MOVE WRK-GEO-AREA               TO WRK-VER-DEMANDA-ATUAL.
118800
118900         IF WRK-PEC-TIPO-PECA EQUAL 1
119000             MOVE 5000   TO WRK-VER-CAPAC-ATUAL
119020             MOVE 50.0   TO WRK-ESP-MIN-MM
119100         END-IF.
119200         IF WRK-PEC-TIPO-PECA EQUAL 2
119300             MOVE 1800   TO WRK-VER-CAPAC-ATUAL
119320             MOVE 25.0   TO WRK-ESP-MIN-MM
119400         END-IF.
119500         IF WRK-PEC-TIPO-PECA EQUAL 3
119600             MOVE 3500   TO WRK-VER-CAPAC-ATUAL
119620             MOVE 25.0   TO WRK-ESP-MIN-MM
119700         END-IF.
119800         IF WRK-PEC-TIPO-PECA EQUAL 4
119900             MOVE 1800   TO WRK-VER-CAPAC-ATUAL
119920             MOVE 18.0   TO WRK-ESP-MIN-MM
120000         END-IF.
120100         IF WRK-PEC-TIPO-PECA LESS THAN 1 OR
120200            WRK-PEC-TIPO-PECA GREATER THAN 4
120300             MOVE 5000   TO WRK-VER-CAPAC-ATUAL
120320             MOVE 50.0   TO WRK-ESP-MIN-MM
120400         END-IF.
120420
120440         IF WRK-PEC-LARG-MM LESS THAN WRK-PEC-ALT-MM
120460             MOVE WRK-PEC-LARG-MM TO WRK-ESP-ATUAL-MM
120480         ELSE
120490             MOVE WRK-PEC-ALT-MM  TO WRK-ESP-ATUAL-MM
120495         END-IF.
120500
120600         IF WRK-VER-DEMANDA-ATUAL NOT LESS THAN WRK-VER-CAPAC-ATUAL
120700            AND WRK-ESP-ATUAL-MM NOT LESS THAN WRK-ESP-MIN-MM
120900             MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
121000             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
121100         ELSE
121200             MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
121300             MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
121400         END-IF.
121500
121600         PERFORM 0750-ESCREVE-DETALHE.
121700
121800 1000-VERIF-DIMENSOES-FIM.EXIT.
121900*-----------------------------------------------------------------*
122000 1050-VERIF-TRACAO-SIMPLES               SECTION.
122100*-----------------------------------------------------------------*
122200
122300         MOVE 'TRACAO SIMPLES         ' TO WRK-VER-NOME-ATUAL.
122320         MOVE 'S'                       TO WRK-VER-WAIVAVEL-ATUAL.
122400
122500         IF APLIC-TRACAO
122600             MOVE 'S' TO WRK-VER-APLIC-ATUAL
122700             MOVE WRK-PEC-NSD-T0 TO WRK-VER-DEMANDA-ATUAL
122800             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
122900                 WRK-FT0D * WRK-GEO-AREA
123000
123100             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
123200                WRK-VER-CAPAC-ATUAL
123300                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
123400                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
123500             ELSE
123600                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
123700                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
123800                 MOVE 'S'    TO WRK-FALHOU-TRACAO-SIMPLES
123900             END-IF
124000         ELSE
124100             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
124200             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
124300             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
124400             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
124500             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
124600         END-IF.
124700
124800         PERFORM 0750-ESCREVE-DETALHE.
124900
125000 1050-VERIF-TRACAO-SIMPLES-FIM.EXIT.
125100*-----------------------------------------------------------------*
125200 1100-VERIF-TRACAO-PERP                  SECTION.
125300*-----------------------------------------------------------------*
125400
125500         MOVE 'TRACAO PERPENDICULAR   ' TO WRK-VER-NOME-ATUAL.
125520         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
125600
125700         IF APLIC-TRAC-PERP
125800             MOVE 'S' TO WRK-VER-APLIC-ATUAL
125900             MOVE WRK-PEC-NSD-T90 TO WRK-VER-DEMANDA-ATUAL
126000             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
126100                 WRK-FT90D * WRK-GEO-AREA
126200
126300             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
126400                WRK-VER-CAPAC-ATUAL
126500                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
126600                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
126700             ELSE
126800                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
126900                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
127000             END-IF
127100         ELSE
127200             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
127300             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
127400             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
127500             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
127600             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
127700         END-IF.
127800
127900         PERFORM 0750-ESCREVE-DETALHE.
128000
128100 1100-VERIF-TRACAO-PERP-FIM.EXIT.
128200*-----------------------------------------------------------------*
128300 1150-VERIF-COMP-RESISTENCIA             SECTION.
128400*-----------------------------------------------------------------*
128500
128600         MOVE 'COMPRESSAO RESISTENCIA ' TO WRK-VER-NOME-ATUAL.
128620         MOVE 'S'                       TO WRK-VER-WAIVAVEL-ATUAL.
128700
128800         IF APLIC-COMPRESSAO
128900             MOVE 'S' TO WRK-VER-APLIC-ATUAL
129000             MOVE WRK-PEC-NSD-C0 TO WRK-VER-DEMANDA-ATUAL
129100             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
129200                 WRK-FC0D * WRK-GEO-AREA
129300
129400             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
129500                WRK-VER-CAPAC-ATUAL
129600                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
129700                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
129800             ELSE
129900                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
130000                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
130100                 MOVE 'S'    TO WRK-FALHOU-COMP-RESIST
130200             END-IF
130300         ELSE
130400             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
130500             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
130600             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
130700             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
130800             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
130900         END-IF.
131000
131100         PERFORM 0750-ESCREVE-DETALHE.
131200
131300 1150-VERIF-COMP-RESISTENCIA-FIM.EXIT.
131400*-----------------------------------------------------------------*
131500 1200-VERIF-COMP-ESTABILIDADE            SECTION.
131600*-----------------------------------------------------------------*
131700
131800         MOVE 'COMPRESSAO ESTABILIDADE' TO WRK-VER-NOME-ATUAL.
131820         MOVE 'S'                       TO WRK-VER-WAIVAVEL-ATUAL.
131900
132000         IF APLIC-COMPRESSAO
132100             MOVE 'S' TO WRK-VER-APLIC-ATUAL
132200             MOVE WRK-PEC-NSD-C0 TO WRK-VER-DEMANDA-ATUAL
132300             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
132400                 WRK-KC-MIN * WRK-FC0D * WRK-GEO-AREA
132500
132600             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
132700                WRK-VER-CAPAC-ATUAL
132800                AND WRK-LAMBDA-X NOT GREATER THAN 140
132900                AND WRK-LAMBDA-Y NOT GREATER THAN 140
133000                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
133100                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
133200             ELSE
133300                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
133400                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
133450                 MOVE 'S'    TO WRK-FALHOU-COMP-ESTAB
133500             END-IF
133600         ELSE
133700             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
133800             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
133900             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
134000             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
134100             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
134200         END-IF.
134300
134400         PERFORM 0750-ESCREVE-DETALHE.
134500
134600 1200-VERIF-COMP-ESTABILIDADE-FIM.EXIT.
134700*-----------------------------------------------------------------*
134800 1250-VERIF-COMP-PERP                    SECTION.
134900*-----------------------------------------------------------------*
135000
135100         MOVE 'COMPRESSAO PERPENDICULR' TO WRK-VER-NOME-ATUAL.
135120         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
135200
135300         IF APLIC-COMP-PERP
135400             MOVE 'S' TO WRK-VER-APLIC-ATUAL
135500             MOVE WRK-PEC-NSD-C90 TO WRK-VER-DEMANDA-ATUAL
135600             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
135700                 WRK-FC90D * WRK-GEO-AREA
135800
135900             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
136000                WRK-VER-CAPAC-ATUAL
136100                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
136200                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
136300             ELSE
136400                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
136500                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
136600             END-IF
136700         ELSE
136800             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
136900             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
137000             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
137100             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
137200             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
137300         END-IF.
137400
137500         PERFORM 0750-ESCREVE-DETALHE.
137600
137700 1250-VERIF-COMP-PERP-FIM.EXIT.
137800*-----------------------------------------------------------------*
137900 1300-VERIF-FLEXAO-RETA-X                SECTION.
138000*-----------------------------------------------------------------*
138100
138200         MOVE 'FLEXAO SIMPLES RETA-X  ' TO WRK-VER-NOME-ATUAL.
138220         MOVE 'S'                       TO WRK-VER-WAIVAVEL-ATUAL.
138300
138400         IF APLIC-FLEX-RETA AND APLIC-MOM-X
138500             MOVE 'S' TO WRK-VER-APLIC-ATUAL
138600             COMPUTE WRK-VER-DEMANDA-ATUAL =
138700                 WRK-MSDX-ABS-NMM
138800             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
138900                 WRK-FMD * WRK-GEO-WX
139000
139100             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
139200                WRK-VER-CAPAC-ATUAL
139300                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
139400                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
139500             ELSE
139600                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
139700                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
139800                 MOVE 'S'    TO WRK-FALHOU-FLEX-RETA
139900             END-IF
140000         ELSE
140100             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
140200             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
140300             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
140400             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
140500             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
140600         END-IF.
140700
140800         PERFORM 0750-ESCREVE-DETALHE.
140900
141000 1300-VERIF-FLEXAO-RETA-X-FIM.EXIT.
141100*-----------------------------------------------------------------*
141200 1320-VERIF-FLEXAO-RETA-Y                SECTION.
141300*-----------------------------------------------------------------*
141400
141500         MOVE 'FLEXAO SIMPLES RETA-Y  ' TO WRK-VER-NOME-ATUAL.
141520         MOVE 'S'                       TO WRK-VER-WAIVAVEL-ATUAL.
141600
141700         IF APLIC-FLEX-RETA AND APLIC-MOM-Y
141800             MOVE 'S' TO WRK-VER-APLIC-ATUAL
141900             COMPUTE WRK-VER-DEMANDA-ATUAL =
142000                 WRK-MSDY-ABS-NMM
142100             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
142200                 WRK-FMD * WRK-GEO-WY
142300
142400             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
142500                WRK-VER-CAPAC-ATUAL
142600                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
142700                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
142800             ELSE
142900                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
143000                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
143100                 MOVE 'S'    TO WRK-FALHOU-FLEX-RETA
143200             END-IF
143300         ELSE
143400             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
143500             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
143600             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
143700             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
143800             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
143900         END-IF.
144000
144100         PERFORM 0750-ESCREVE-DETALHE.
144200
144300 1320-VERIF-FLEXAO-RETA-Y-FIM.EXIT.
144400*-----------------------------------------------------------------*
144500 1350-VERIF-FLEXAO-OBLIQUA               SECTION.
144600*-----------------------------------------------------------------*
144700
144800         MOVE 'FLEXAO OBLIQUA         ' TO WRK-VER-NOME-ATUAL.
144820         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
144900
145000         IF APLIC-FLEX-OBLIQUA
145100             MOVE 'S' TO WRK-VER-APLIC-ATUAL
145200
145300             COMPUTE WRK-VER-DEMANDA-ATUAL ROUNDED =
145400                 (WRK-MSDX-ABS-NMM /
145500                     (WRK-FMD * WRK-GEO-WX))
145600                 + (WRK-KM *
145700                     (WRK-MSDY-ABS-NMM /
145800                         (WRK-FMD * WRK-GEO-WY)))
145820             COMPUTE WRK-VER-DEMANDA-B2 ROUNDED =
145840                 (WRK-KM *
145850                     (WRK-MSDX-ABS-NMM /
145860                         (WRK-FMD * WRK-GEO-WX)))
145870                 + (WRK-MSDY-ABS-NMM /
145880                     (WRK-FMD * WRK-GEO-WY))
145890             IF WRK-VER-DEMANDA-B2 GREATER THAN WRK-VER-DEMANDA-ATUAL
145895                 MOVE WRK-VER-DEMANDA-B2 TO WRK-VER-DEMANDA-ATUAL
145898             END-IF
145900             MOVE 1.00000 TO WRK-VER-CAPAC-ATUAL
146000
146100             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN 1.00001
146200                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
146300                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
146400             ELSE
146500                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
146600                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
146700             END-IF
146800         ELSE
146900             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
147000             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
147100             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
147200             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
147300             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
147400         END-IF.
147500
147600         PERFORM 0750-ESCREVE-DETALHE.
147700
147800 1350-VERIF-FLEXAO-OBLIQUA-FIM.EXIT.
147900*-----------------------------------------------------------------*
148000 1400-VERIF-FLEXOTRACAO                  SECTION.
148100*-----------------------------------------------------------------*
148200
148300         MOVE 'FLEXOTRACAO            ' TO WRK-VER-NOME-ATUAL.
148320         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
148400
148500         IF APLIC-FLEXOTRACAO
148600             MOVE 'S' TO WRK-VER-APLIC-ATUAL
148700
148800             COMPUTE WRK-VER-DEMANDA-ATUAL ROUNDED =
148900                 (WRK-PEC-NSD-T0 / (WRK-FT0D * WRK-GEO-AREA))
149000                 + (WRK-MSDX-ABS-NMM /
149100                     (WRK-FMD * WRK-GEO-WX))
149150                 + (WRK-KM *
149160                     (WRK-MSDY-ABS-NMM /
149170                         (WRK-FMD * WRK-GEO-WY)))
149180             COMPUTE WRK-VER-DEMANDA-B2 ROUNDED =
149190                 (WRK-PEC-NSD-T0 / (WRK-FT0D * WRK-GEO-AREA))
149200                 + (WRK-KM *
149210                     (WRK-MSDX-ABS-NMM /
149220                         (WRK-FMD * WRK-GEO-WX)))
149230                 + (WRK-MSDY-ABS-NMM /
149300                     (WRK-FMD * WRK-GEO-WY))
149320             IF WRK-VER-DEMANDA-B2 GREATER THAN WRK-VER-DEMANDA-ATUAL
149340                 MOVE WRK-VER-DEMANDA-B2 TO WRK-VER-DEMANDA-ATUAL
149360             END-IF
149400             MOVE 1.00000 TO WRK-VER-CAPAC-ATUAL
149500
149600             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN 1.00001
149700                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
149800                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
149900             ELSE
150000                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
150100                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
150200             END-IF
150300         ELSE
150400             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
150500             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
150600             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
150700             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
150800             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
150900         END-IF.
151000
151100         PERFORM 0750-ESCREVE-DETALHE.
151200
151300 1400-VERIF-FLEXOTRACAO-FIM.EXIT.
151400*-----------------------------------------------------------------*
151500 1450-VERIF-FLEXOCOMP-RES                SECTION.
151600*-----------------------------------------------------------------*
151700
151800         MOVE 'FLEXOCOMPRESSAO RESIST.' TO WRK-VER-NOME-ATUAL.
151820         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
151900
152000         IF APLIC-FLEXOCOMP
152100             MOVE 'S' TO WRK-VER-APLIC-ATUAL
152200
152300             COMPUTE WRK-VER-DEMANDA-ATUAL ROUNDED =
152400                 ((WRK-PEC-NSD-C0 / (WRK-FC0D * WRK-GEO-AREA)) ** 2)
152500                 + (WRK-MSDX-ABS-NMM /
152600                     (WRK-FMD * WRK-GEO-WX))
152620                 + (WRK-KM *
152640                     (WRK-MSDY-ABS-NMM /
152660                         (WRK-FMD * WRK-GEO-WY)))
152680             COMPUTE WRK-VER-DEMANDA-B2 ROUNDED =
152700                 ((WRK-PEC-NSD-C0 / (WRK-FC0D * WRK-GEO-AREA)) ** 2)
152720                 + (WRK-KM *
152740                     (WRK-MSDX-ABS-NMM /
152760                         (WRK-FMD * WRK-GEO-WX)))
152780                 + (WRK-MSDY-ABS-NMM /
152800                     (WRK-FMD * WRK-GEO-WY))
152820             IF WRK-VER-DEMANDA-B2 GREATER THAN WRK-VER-DEMANDA-ATUAL
152840                 MOVE WRK-VER-DEMANDA-B2 TO WRK-VER-DEMANDA-ATUAL
152860             END-IF
152900             MOVE 1.00000 TO WRK-VER-CAPAC-ATUAL
153000
153100             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN 1.00001
153200                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
153300                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
153400             ELSE
153500                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
153600                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
153700             END-IF
153800         ELSE
153900             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
154000             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
154100             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
154200             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
154300             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
154400         END-IF.
154500
154600         PERFORM 0750-ESCREVE-DETALHE.
154700
154800 1450-VERIF-FLEXOCOMP-RES-FIM.EXIT.
154900*-----------------------------------------------------------------*
155000 1460-VERIF-FLEXOCOMP-EST                SECTION.
155100*-----------------------------------------------------------------*
155200
155300         MOVE 'FLEXOCOMPRESSAO ESTAB. ' TO WRK-VER-NOME-ATUAL.
155320         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
155400
155500         IF APLIC-FLEXOCOMP
155600             MOVE 'S' TO WRK-VER-APLIC-ATUAL
155700
155800             COMPUTE WRK-VER-DEMANDA-ATUAL ROUNDED =
155900                 (WRK-PEC-NSD-C0 / (WRK-KC-X * WRK-FC0D * WRK-GEO-AREA))
156000                 + (WRK-MSDX-ABS-NMM /
156100                     (WRK-FMD * WRK-GEO-WX))
156200                 + (WRK-KM *
156300                     (WRK-MSDY-ABS-NMM /
156400                         (WRK-FMD * WRK-GEO-WY)))
156410             COMPUTE WRK-VER-DEMANDA-B2 ROUNDED =
156415                 (WRK-PEC-NSD-C0 / (WRK-KC-Y * WRK-FC0D * WRK-GEO-AREA))
156420                 + (WRK-KM *
156425                     (WRK-MSDX-ABS-NMM /
156430                         (WRK-FMD * WRK-GEO-WX)))
156435                 + (WRK-MSDY-ABS-NMM /
156440                     (WRK-FMD * WRK-GEO-WY))
156445             IF WRK-VER-DEMANDA-B2 GREATER THAN WRK-VER-DEMANDA-ATUAL
156450                 MOVE WRK-VER-DEMANDA-B2 TO WRK-VER-DEMANDA-ATUAL
156455             END-IF
156460             MOVE 1.00000 TO WRK-VER-CAPAC-ATUAL
156600
156620*            ALT5 - ESBELTEZ ACIMA DE 140 REPROVA MESMO QUE O
156640*                RAMO RESISTENTE DA RAZAO DE TENSOES PASSE (RAZAO
156660*                TRATADA COMO INFINITA/OVERFLOW - NBR 7190-1:2022)
156700             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN 1.00001
156720                AND WRK-LAMBDA-X NOT GREATER THAN 140
156740                AND WRK-LAMBDA-Y NOT GREATER THAN 140
156800                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
156900                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
157000             ELSE
157100                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
157200                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
157300             END-IF
157400         ELSE
157500             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
157600             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
157700             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
157800             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
157900             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
158000         END-IF.
158100
158200         PERFORM 0750-ESCREVE-DETALHE.
158300
158400 1460-VERIF-FLEXOCOMP-EST-FIM.EXIT.
158500*-----------------------------------------------------------------*
158600 1500-VERIF-CISALHAMENTO                 SECTION.
158700*-----------------------------------------------------------------*
158800
158900         MOVE 'CISALHAMENTO           ' TO WRK-VER-NOME-ATUAL.
158920         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
159000
159100         IF APLIC-CISALHAMENTO
159200             MOVE 'S' TO WRK-VER-APLIC-ATUAL
159300             MOVE WRK-VSD-N TO WRK-VER-DEMANDA-ATUAL
159400             COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
159500                 (WRK-FVD * WRK-GEO-AREA) / 1.5
159600
159700             IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
159800                WRK-VER-CAPAC-ATUAL
159900                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
160000                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
160100             ELSE
160200                 MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
160300                 MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
160400             END-IF
160500         ELSE
160600             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
160700             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
160800             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
160900             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
161000             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
161100         END-IF.
161200
161300         PERFORM 0750-ESCREVE-DETALHE.
161400
161500 1500-VERIF-CISALHAMENTO-FIM.EXIT.
161600*-----------------------------------------------------------------*
161700 1600-VERIF-ESTAB-LATERAL                SECTION.
161800*-----------------------------------------------------------------*
161900
162000         MOVE 'ESTABILIDADE LATERAL   ' TO WRK-VER-NOME-ATUAL.
162020         MOVE 'N'                       TO WRK-VER-WAIVAVEL-ATUAL.
162100
162200         IF APLIC-ESTAB-LAT
162300             MOVE 'S' TO WRK-VER-APLIC-ATUAL
162400
162500             IF WRK-PEC-L1-MM EQUAL ZEROS OR
162600                (WRK-PEC-L1-MM / WRK-PEC-LARG-MM) NOT GREATER THAN
162700                    (WRK-E0EF / (WRK-BETA-M-PECA * WRK-FMD))
162800                 MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
162900                 MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
163000                 MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
163100                 MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
163200             ELSE
163300                 COMPUTE WRK-VER-DEMANDA-ATUAL ROUNDED =
163400                     WRK-MSDX-ABS-NMM / WRK-GEO-WX
163500                 COMPUTE WRK-VER-CAPAC-ATUAL ROUNDED =
163600                     WRK-E0EF /
163700                     ((WRK-PEC-L1-MM / WRK-PEC-LARG-MM) *
163800                      WRK-BETA-M-PECA)
163900
164000                 IF WRK-VER-DEMANDA-ATUAL NOT GREATER THAN
164100                    WRK-VER-CAPAC-ATUAL
164200                     MOVE 'PASS' TO WRK-VER-RESULT-ATUAL
164300                     MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
164400                 ELSE
164500                     MOVE 'FAIL' TO WRK-VER-RESULT-ATUAL
164600                     MOVE 'S'    TO WRK-VER-FALHOU-ATUAL
164700                 END-IF
164800             END-IF
164900         ELSE
165000             MOVE 'N'    TO WRK-VER-APLIC-ATUAL
165100             MOVE 'N/A ' TO WRK-VER-RESULT-ATUAL
165200             MOVE ZEROS  TO WRK-VER-DEMANDA-ATUAL
165300             MOVE ZEROS  TO WRK-VER-CAPAC-ATUAL
165400             MOVE 'N'    TO WRK-VER-FALHOU-ATUAL
165500         END-IF.
165600
165700         PERFORM 0750-ESCREVE-DETALHE.
165800
165900 1600-VERIF-ESTAB-LATERAL-FIM.EXIT.
166000*-----------------------------------------------------------------*
166100 9999-TRATA-ERRO                         SECTION.
166200*-----------------------------------------------------------------*
166300
166400         DISPLAY "===== ERRO NO PROGRAMA PROGVMAD =====".
166500         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
166600         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
166700         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
166800         GOBACK.
166900
167000 9999-TRATA-ERRO-FIM.EXIT.
167100*-----------------------------------------------------------------*
